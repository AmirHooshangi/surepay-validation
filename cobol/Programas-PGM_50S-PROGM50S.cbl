000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   PROGM50S.
000300 AUTHOR.       H. L. BRIZUELA.
000400 INSTALLATION. DEPARTAMENTO DE SISTEMAS - BACK OFFICE.
000500 DATE-WRITTEN. 22 JUL 1987.
000600 DATE-COMPILED.
000700 SECURITY.     USO INTERNO - BACK OFFICE.
000800*
000900*****************************************************************
001000*                                                               *
001100*  PROGM50S - VALIDACION DE EXTRACTO DE CLIENTE                *
001200*  ==========================================================  *
001300*  LEE EL ARCHIVO DE EXTRACTO (FORMATO CSV, LINEA A LINEA, CON  *
001400*  ENCABEZADO) Y POR CADA TRANSACCION:                         *
001500*    1) VALIDA EL SALDO  (SALDO-FINAL = SALDO-INICIAL +         *
001600*       MOVIMIENTO, DENTRO DE LA TOLERANCIA) LLAMANDO A         *
001700*       PGMVALBA.                                               *
001800*    2) VALIDA LA UNICIDAD DE LA REFERENCIA DENTRO DE LA        *
001900*       CORRIDA.                                                *
002000*  ACUMULA LOS ERRORES, IMPRIME EL LISTADO DE VALIDACION Y      *
002100*  GRABA EL RESUMEN DE REPORTE, EL DETALLE DE ERRORES Y EL      *
002200*  ESTADO DEL JOB.                                               *
002300*                                                               *
002400*  ARCHIVOS:                                                     *
002500*    ENTRADA        (DDENTRA)  EXTRACTO DE ENTRADA (CSV)         *
002600*    LISTADO        (DDLISTA)  LISTADO IMPRESO DE VALIDACION    *
002700*    SALIDA-REPORTE (DDREPORT) RESUMEN DE REPORTE               *
002800*    SALIDA-ERROR   (DDERROR)  DETALLE DE ERRORES               *
002900*    SALIDA-JOB     (DDJOBOUT) ESTADO DEL JOB                    *
002950*    PARM-ENTRADA   (DDPARAM)  TARJETA DE PARAMETROS DEL JOB     *
003000*                                                               *
003100*---------------------------------------------------------------*
003200* FECHA       PROGR.  TICKET     DESCRIPCION DEL CAMBIO          *
003300*---------------------------------------------------------------*
003400* 22/07/1987  HLB     REQ-0140   VERSION INICIAL: CORTE DE        *
003500*                                CONTROL POR TIPO DE DOCUMENTO    *
003600*                                PARA EL LISTADO DE CLIENTES.     *
003700* 14/02/1993  HLB     REQ-0512   SE AGREGA EL ARCHIVO FBA DE      *
003800*                                SALIDA CON REGISTROS DE 132.    *
003900* 19/10/1998  DFR     Y2K-017    REVISION Y2K: LAS FECHAS DE      *
004000*                                ENCABEZADO PASAN A 4 DIGITOS DE  *
004100*                                ANIO (ANTES ERAN A 2 DIGITOS).   *
004200* 02/05/2004  DFR     REQ-1205   SE QUITA LA LOGICA DE CLIENTES   *
004300*                                (PASO AL JOB PGM_16S); ESTE      *
004400*                                PROGRAMA QUEDA EN STAND-BY.      *
004500* 12/01/2026  RCB     TKT-8841   REESCRITO COMO VALIDADOR DE      *
004600*                                EXTRACTO DE CLIENTE (NUEVO JOB   *
004700*                                PGM_50S). SE REUTILIZA SOLO EL   *
004800*                                ESQUELETO DE LECTURA/IMPRESION.  *
004900* 19/01/2026  RCB     TKT-8855   AGREGADA LA VALIDACION DE        *
005000*                                UNICIDAD DE REFERENCIA (TABLA    *
005100*                                WS-TB-REFERENCIAS).              *
005200* 29/01/2026  RCB     TKT-8867   AGREGADA LA LLAMADA A PGMVALBA   *
005300*                                PARA LA VALIDACION DE SALDO.     *
005400* 03/02/2026  RCB     TKT-8899   AGREGADA LA GRABACION DE         *
005500*                                REPORTE/ERROR/JOB (ARCHIVOS DE   *
005600*                                SALIDA SECUENCIALES).            *
005700* 17/02/2026  MSV     TKT-8920   AGREGADA LA VERIFICACION DE      *
005800*                                TIPO DE CONTENIDO Y DE TAMANIO   *
005900*                                DE ARCHIVO (PARM CARD).          *
006000* 03/08/2026  RCB     TKT-9032   EL REPORTE QUEDA COMO "NO        *
006100*                                VALIDO" TAMBIEN CUANDO FALLA EL  *
006200*                                PARSEO DEL ENCABEZADO.           *
006210* 07/08/2026  RCB     TKT-9048   AGREGADO CONTROL DE DESBORDE EN  *
006220*                                LA TABLA DE ERRORES (500) Y LA   *
006230*                                TABLA DE REFERENCIAS (2000): LA  *
006240*                                CORRIDA ABORTA EN VEZ DE PISAR   *
006250*                                MEMORIA SI SE LLENAN.             *
006260* 09/08/2026  RCB     TKT-9050   SE REEMPLAZA EL ACCEPT FROM      *
006270*                                SYSIN DE LA TARJETA DE PARAME-   *
006280*                                TROS POR LECTURA DEL DD DDPARAM  *
006290*                                (COMO CUALQUIER OTRO ARCHIVO     *
006295*                                DEL JOB).                        *
006296* 09/08/2026  RCB     TKT-9061   9000-FINAL-I AHORA TAMBIEN        *
006297*                                CONSULTA WS-JOB-ABORTADO PARA EL  *
006298*                                VALID-FLAG DEL REPORTE (TKT-9032  *
006299*                                QUEDABA INCOMPLETO).              *
006300* 09/08/2026  RCB     TKT-9061   IMP-TITULO SE ACHICA A 132 BYTES  *
006310*                                (DESBORDABA REG-LISTADO); IMP-SUB*
006320*                                TITULO/IMP-DETALLE SE REALINEAN   *
006330*                                (ERROR SEQ PASA A 7 BYTES); TODOS *
006335*                                LOS MONTOS S9()V99 PASAN A COMP-3.*
006340*****************************************************************
006400*
006500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER.  IBM-host.
006900 OBJECT-COMPUTER.  IBM-host.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200*
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500*
007600     SELECT ENTRADA        ASSIGN DDENTRA
007800     FILE STATUS IS FS-ENTRADA.
007900*
008000     SELECT LISTADO        ASSIGN DDLISTA
008200     FILE STATUS IS FS-LISTADO.
008300*
008400     SELECT SALIDA-REPORTE ASSIGN DDREPORT
008500     FILE STATUS IS FS-SAL-REPORTE.
008600*
008700     SELECT SALIDA-ERROR   ASSIGN DDERROR
008800     FILE STATUS IS FS-SAL-ERROR.
008900*
009000     SELECT SALIDA-JOB     ASSIGN DDJOBOUT
009100     FILE STATUS IS FS-SAL-JOB.
009120*
009140     SELECT PARM-ENTRADA  ASSIGN DDPARAM
009160     FILE STATUS IS FS-PARAM.
009200*
009300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009400 DATA DIVISION.
009500 FILE SECTION.
009600*
009700 FD  ENTRADA
009800     BLOCK CONTAINS 0 RECORDS
009900     RECORDING MODE IS F.
010000 01  REG-ENTRADA              PIC X(200).
010100*
010200 FD  LISTADO
010300     BLOCK CONTAINS 0 RECORDS
010400     RECORDING MODE IS F.
010500 01  REG-LISTADO              PIC X(132).
010600*
010700 FD  SALIDA-REPORTE
010800     BLOCK CONTAINS 0 RECORDS
010900     RECORDING MODE IS F.
011000 01  REG-REPORTE-OUT           PIC X(160).
011100*
011200 FD  SALIDA-ERROR
011300     BLOCK CONTAINS 0 RECORDS
011400     RECORDING MODE IS F.
011500 01  REG-ERROR-OUT             PIC X(179).
011600*
011700 FD  SALIDA-JOB
011800     BLOCK CONTAINS 0 RECORDS
011900     RECORDING MODE IS F.
012000 01  REG-JOB-OUT               PIC X(220).
012100*
012110*        TARJETA DE PARAMETROS DEL JOB (NOMBRE/TIPO/TAMANIO DEL
012120*        ARCHIVO DE EXTRACTO A VALIDAR), UN SOLO REGISTRO DE 80
012130*        POSICIONES EN EL DD DDPARAM.
012140 FD  PARM-ENTRADA
012150     BLOCK CONTAINS 0 RECORDS
012160     RECORDING MODE IS F.
012170 01  REG-PARAM                 PIC X(80).
012180*
012200 WORKING-STORAGE SECTION.
012300*========================*
012400 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
012500*
012600*----------- ARCHIVOS -------------------------------------------
012700 77  FS-ENTRADA              PIC XX       VALUE SPACES.
012800 77  FS-LISTADO              PIC XX       VALUE SPACES.
012900 77  FS-SAL-REPORTE          PIC XX       VALUE SPACES.
013000 77  FS-SAL-ERROR            PIC XX       VALUE SPACES.
013100 77  FS-SAL-JOB              PIC XX       VALUE SPACES.
013120 77  FS-PARAM                PIC XX       VALUE SPACES.
013200*
013300 77  WS-STATUS-FIN           PIC X        VALUE 'N'.
013400     88  WS-FIN-LECTURA         VALUE 'Y'.
013500     88  WS-NO-FIN-LECTURA      VALUE 'N'.
013600*
013700 77  WS-STATUS-FILA          PIC X        VALUE 'N'.
013800     88  WS-FILA-INVALIDA       VALUE 'Y'.
013900     88  WS-FILA-VALIDA         VALUE 'N'.
014000*
014100 77  WS-STATUS-REF           PIC X        VALUE 'N'.
014200     88  WS-REF-ENCONTRADA      VALUE 'S'.
014300     88  WS-REF-NO-ENCONTRADA   VALUE 'N'.
014400*
014500 77  WS-STATUS-JOB-FINAL     PIC X        VALUE 'N'.
014600     88  WS-JOB-ABORTADO        VALUE 'Y'.
014700     88  WS-JOB-NO-ABORTADO     VALUE 'N'.
014750*
014760 77  WS-STATUS-ENTRADA-ABIERTA PIC X      VALUE 'N'.
014770     88  WS-ENTRADA-ABIERTA      VALUE 'Y'.
014780     88  WS-ENTRADA-NO-ABIERTA   VALUE 'N'.
014800*
014900*-----------  TARJETA DE PARAMETROS (BUFFER DE LECTURA DDPARAM) --
014920*        MISMO LAYOUT QUE REG-PARAM (80 BYTES), POSICIONAL:
014940*        (01:44) NOMBRE DE ARCHIVO, (45:20) TIPO DECLARADO,
014960*        (65:10) TAMANIO EN BYTES, (75:06) RELLENO.
015000 01  WS-PARM-CARD.
015100     03  WS-PARM-NOM-ARCHIVO     PIC X(44).
015300     03  WS-PARM-TIPO-DECL       PIC X(20).
015500     03  WS-PARM-TAMANIO         PIC 9(10).
015550     03  FILLER                  PIC X(06)  VALUE SPACES.
015600*
015700*-----------  VARIABLES (VALOR POR DEFECTO SI NO HAY DDPARAM) ---
015800 77  WS-NOM-ARCHIVO          PIC X(44)    VALUE 'EXTRACTO.CSV'.
015900 77  WS-TIPO-DECLARADO       PIC X(20)    VALUE 'text/csv'.
016000 77  WS-TAMANIO-ARCHIVO      PIC 9(10)    VALUE ZEROS.
016100 77  WS-LIMITE-SYNC          PIC 9(10)    VALUE 262144000.
016200*
016300 77  WS-TIPO-CONTENIDO       PIC X(04)    VALUE SPACES.
016400     88  WS-TIPO-ES-CSV         VALUE 'CSV '.
016500     88  WS-TIPO-ES-JSON        VALUE 'JSON'.
016600*
016700 77  WS-NOM-BASE             PIC X(40)    VALUE SPACES.
016800 77  WS-NOM-EXT              PIC X(10)    VALUE SPACES.
016900*
017000 77  WS-COD-ERROR            PIC X(20)    VALUE SPACES.
017100*
017200 77  WS-REPORT-ID            PIC X(32)    VALUE SPACES.
017300*
017400*    CAMPOS DEL RENGLON CSV YA PARTIDO POR UNSTRING
017500 77  WS-CANT-CAMPOS          PIC 9(02) COMP VALUE ZERO.
017600 77  WS-CAMPO-1              PIC X(20)    VALUE SPACES.
017700 77  WS-CAMPO-2              PIC X(18)    VALUE SPACES.
017800 77  WS-CAMPO-3              PIC X(30)    VALUE SPACES.
017900 77  WS-CAMPO-4              PIC X(15)    VALUE SPACES.
018000 77  WS-CAMPO-5              PIC X(15)    VALUE SPACES.
018100 77  WS-CAMPO-6              PIC X(15)    VALUE SPACES.
018200*
018300*    ENCABEZADO: SOLO SE CUENTAN LAS COLUMNAS
018400 77  WS-CANT-CAMPOS-ENCAB    PIC 9(02) COMP VALUE ZERO.
018500 77  WS-ENC-1                PIC X(20)    VALUE SPACES.
018600 77  WS-ENC-2                PIC X(20)    VALUE SPACES.
018700 77  WS-ENC-3                PIC X(20)    VALUE SPACES.
018800 77  WS-ENC-4                PIC X(20)    VALUE SPACES.
018900 77  WS-ENC-5                PIC X(20)    VALUE SPACES.
019000 77  WS-ENC-6                PIC X(20)    VALUE SPACES.
019100*
019200*    DESARMADO DE UN MONTO ALFANUMERICO (SIGNO + ENTERO + DEC)
019300 77  WS-MONTO-ALFA-WK        PIC X(15)    VALUE SPACES.
019400 77  WS-MONTO-SIN-SIGNO-WK   PIC X(15)    VALUE SPACES.
019500 77  WS-MONTO-SIGNO-WK       PIC X        VALUE SPACE.
019600 77  WS-MONTO-ENTERO-ALFA    PIC X(11) JUSTIFIED RIGHT
019700                                          VALUE SPACES.
019800 77  WS-MONTO-DECIMAL-ALFA   PIC X(02) JUSTIFIED RIGHT
019900                                          VALUE SPACES.
020000 77  WS-MONTO-NUM-WK         PIC S9(11)V99 COMP-3 VALUE ZEROS.
020100 77  WS-MONTO-VALIDO-SW      PIC X        VALUE 'N'.
020200     88  WS-MONTO-ES-VALIDO     VALUE 'S'.
020300     88  WS-MONTO-NO-ES-VALIDO  VALUE 'N'.
020400*
020500 77  WS-TOLERANCIA-DEFAULT   PIC S9(11)V99 COMP-3 VALUE 0.01.
020600*
020700*    AREA DE COMUNICACION CON PGMVALBA
020800 01  WS-AREA-VALBA.
020900     03  WS-VALBA-SALDO-INI  PIC S9(11)V99 COMP-3.
021000     03  WS-VALBA-MOVTO      PIC S9(11)V99 COMP-3.
021100     03  WS-VALBA-SALDO-FIN  PIC S9(11)V99 COMP-3.
021200     03  WS-VALBA-TOLER      PIC S9(11)V99 COMP-3.
021300     03  WS-VALBA-RESULT     PIC X.
021400         88  WS-VALBA-ES-VALIDO     VALUE 'S'.
021500         88  WS-VALBA-NO-ES-VALIDO  VALUE 'N'.
021600     03  WS-VALBA-DIFER      PIC S9(11)V99 COMP-3.
021700     03  FILLER              PIC X(04).
021800*
021900*----------- TABLA DE REFERENCIAS YA VISTAS (UNICIDAD) ----------
022000 77  WS-CANT-REFERENCIAS     PIC 9(04) COMP VALUE ZERO.
022100 77  WS-IX-REF               PIC 9(04) COMP VALUE ZERO.
022200 01  WS-TB-REFERENCIAS-GRUPO.
022300     03  WS-TB-REF-OCURR     PIC X(20) OCCURS 2000 TIMES.
022350     03  FILLER              PIC X(04) VALUE SPACES.
022400*
022500*----------- TABLA DE ERRORES ACUMULADOS ------------------------
022600 77  WS-CANT-TB-ERRORES      PIC 9(04) COMP VALUE ZERO.
022700 77  WS-IX-ERR               PIC 9(04) COMP VALUE ZERO.
022800 01  WS-TB-ERRORES-GRUPO.
022900     03  WS-TB-ERR-OCURR OCCURS 500 TIMES.
023000         05  WS-TB-ERR-REFERENCIA   PIC X(20).
023100         05  WS-TB-ERR-DESCRIPCION  PIC X(30).
023200         05  WS-TB-ERR-TIPO         PIC X(20).
023300         05  WS-TB-ERR-MENSAJE      PIC X(50).
023350     03  FILLER              PIC X(04) VALUE SPACES.
023400*
023500*----------- ACUMULADORES ---------------------------------------
023600*    GRUPO DE LOS TRES CONTADORES DE ERROR, CON VISTA EN TABLA
023700*    PARA EL PARRAFO QUE ARMA EL TRAILER DEL LISTADO.
023800 01  WS-CONTADORES-GRUPO.
023900     03  WS-CANT-ERR-TOTAL   PIC 9(07) COMP VALUE ZERO.
024000     03  WS-CANT-ERR-DUP     PIC 9(07) COMP VALUE ZERO.
024100     03  WS-CANT-ERR-BAL     PIC 9(07) COMP VALUE ZERO.
024200 01  WS-CONTADORES-TABLA REDEFINES WS-CONTADORES-GRUPO.
024300     03  WS-CONT-OCURR       PIC 9(07) COMP OCCURS 3 TIMES.
024400*
024500 77  WS-CANT-LEIDOS          PIC 9(07) COMP VALUE ZERO.
024600 77  WS-CANT-SALTADOS        PIC 9(07) COMP VALUE ZERO.
024700*
024800*-----------  FECHA DE PROCESO  ---------------------------------
024900 01  WS-FECHA-GRUPO.
025000     03  WS-FECHA-AA         PIC 99       VALUE ZEROS.
025100     03  WS-FECHA-MM         PIC 99       VALUE ZEROS.
025200     03  WS-FECHA-DD         PIC 99       VALUE ZEROS.
025300 01  WS-FECHA-HOY-NUM REDEFINES WS-FECHA-GRUPO.
025400     03  WS-FECHA-HOY        PIC 9(06).
025500*
025600 01  WS-HORA-GRUPO.
025700     03  WS-HORA-HH          PIC 99       VALUE ZEROS.
025800     03  WS-HORA-MM          PIC 99       VALUE ZEROS.
025900     03  WS-HORA-SS          PIC 99       VALUE ZEROS.
026000     03  WS-HORA-CC          PIC 99       VALUE ZEROS.
026050     03  FILLER              PIC X(04)    VALUE SPACES.
026100*
026200 01  FECHA-MODIF.
026300     03  FM-ANIO             PIC 9(4)     VALUE 2000.
026400     03  FM-SEP1             PIC X        VALUE '-'.
026500     03  FM-MES              PIC 9(2).
026600     03  FM-SEP2             PIC X        VALUE '-'.
026700     03  FM-DIA              PIC 9(2).
026750     03  FILLER              PIC X(04)    VALUE SPACES.
026800*
026900*-----------  IMPRESION  -----------------------------------------
027000 77  WS-PIPE                 PIC X        VALUE '|'.
027100 77  WS-LINE                 PIC X(132)   VALUE ALL '='.
027200 77  WS-LINE2                PIC X(132)   VALUE ALL '-'.
027300 77  WS-SEPARATE             PIC X(132)   VALUE SPACES.
027400 77  WS-CUENTA-LINEA         PIC 9(02) COMP VALUE ZEROS.
027500 77  WS-CUENTA-PAGINA        PIC 9(02) COMP VALUE 01.
027600 77  WS-SEQ-PRINT            PIC ZZZZZZ9  VALUE ZEROS.
027700*
027800 01  IMP-TITULO.
027900     03  FILLER              PIC X(01)    VALUE SPACES.
028000     03  FILLER              PIC X(15)    VALUE
028100         'PGM_50S  -    '.
028200     03  FILLER              PIC X(36)    VALUE
028300         'VALIDACION DE EXTRACTO DE CLIENTE  '.
028400     03  IMP-TIT-ARCHIVO     PIC X(44)    VALUE SPACES.
028500     03  FILLER              PIC X(01)    VALUE SPACES.
028600     03  IMP-TIT-DD          PIC Z9       VALUE ZEROES.
028700     03  FILLER              PIC X        VALUE '-'.
028800     03  IMP-TIT-MM          PIC Z9       VALUE ZEROES.
028900     03  FILLER              PIC X        VALUE '-'.
029000     03  FILLER              PIC 99       VALUE 20.
029100     03  IMP-TIT-AA          PIC 99       VALUE ZEROES.
029200     03  FILLER              PIC X(25)    VALUE SPACES.
029300*
029400 01  IMP-SUBTITULO.
029500     03  FILLER              PIC X        VALUE '|'.
029600     03  FILLER              PIC X(07)    VALUE 'ERR SEQ'.
029700     03  FILLER              PIC X        VALUE '|'.
029800     03  FILLER              PIC X(20)    VALUE
029900         'TRANSACTION REFEREN.'.
030000     03  FILLER              PIC X        VALUE '|'.
030100     03  FILLER              PIC X(20)    VALUE
030200         'ERROR TYPE          '.
030300     03  FILLER              PIC X        VALUE '|'.
030400     03  FILLER              PIC X(30)    VALUE
030500         'DESCRIPTION                   '.
030600     03  FILLER              PIC X        VALUE '|'.
030700     03  FILLER              PIC X(50)    VALUE SPACES.
030800*
030900 01  IMP-DETALLE.
031000     03  FILLER              PIC X        VALUE '|'.
031100     03  IMP-DET-SEQ         PIC ZZZZZZ9.
031200     03  FILLER              PIC X        VALUE '|'.
031300     03  IMP-DET-REF         PIC X(20).
031400     03  FILLER              PIC X        VALUE '|'.
031500     03  IMP-DET-TIPO        PIC X(20).
031600     03  FILLER              PIC X        VALUE '|'.
031700     03  IMP-DET-DESC        PIC X(30).
031800     03  FILLER              PIC X        VALUE '|'.
031900     03  FILLER              PIC X(50)    VALUE SPACES.
032000*
032100 01  IMP-TOTALES.
032200     03  FILLER              PIC X(24)    VALUE
032300         'TOTAL RECORDS READ    : '.
032400     03  IMP-TOT-LEIDOS      PIC ZZZZZZ9.
032500     03  FILLER              PIC X(101)   VALUE SPACES.
032600*
032700 01  IMP-TOTALES2.
032800     03  FILLER              PIC X(24)    VALUE
032900         'RECORDS SKIPPED       : '.
033000     03  IMP-TOT-SALTADOS    PIC ZZZZZZ9.
033100     03  FILLER              PIC X(101)   VALUE SPACES.
033200*
033300 01  IMP-TOTALES3.
033400     03  FILLER              PIC X(24)    VALUE
033500         'TOTAL ERRORS          : '.
033600     03  IMP-TOT-ERRORES     PIC ZZZZZZ9.
033700     03  FILLER              PIC X(101)   VALUE SPACES.
033800*
033900 01  IMP-TOTALES4.
034000     03  FILLER              PIC X(28)    VALUE
034100         'DUPLICATE REFERENCE ERRORS: '.
034200     03  IMP-TOT-DUP         PIC ZZZZZZ9.
034300     03  FILLER              PIC X(97)    VALUE SPACES.
034400*
034500 01  IMP-TOTALES5.
034600     03  FILLER              PIC X(25)    VALUE
034700         'BALANCE MISMATCH ERRORS: '.
034800     03  IMP-TOT-BAL         PIC ZZZZZZ9.
034900     03  FILLER              PIC X(100)   VALUE SPACES.
035000*
035100 01  IMP-TOTALES6.
035200     03  FILLER              PIC X(25)    VALUE
035300         'FILE VALID             : '.
035400     03  IMP-TOT-VALIDO      PIC XXX.
035500     03  FILLER              PIC X(104)   VALUE SPACES.
035600*
035700 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
035800*
035900*////////////////// COPYS ////////////////////////////////////
036000*    COPY VALSTMT.
036100 01  WS-REG-EXTRACTO.
036200     03  WS-EXT-REFERENCIA       PIC X(20)    VALUE SPACES.
036300     03  WS-EXT-NRO-CUENTA       PIC X(18)    VALUE SPACES.
036400     03  WS-EXT-DESCRIPCION      PIC X(30)    VALUE SPACES.
036500     03  WS-EXT-SALDO-INICIAL    PIC S9(11)V99 COMP-3 VALUE ZEROS.
036600     03  WS-EXT-MOVIMIENTO       PIC S9(11)V99 COMP-3 VALUE ZEROS.
036700     03  WS-EXT-SALDO-FINAL      PIC S9(11)V99 COMP-3 VALUE ZEROS.
036800     03  FILLER                  PIC X(02)    VALUE SPACES.
036900*
037000 01  WS-REG-ERROR.
037100     03  WS-ERR-REPORT-ID        PIC X(32)    VALUE SPACES.
037200     03  WS-ERR-INDICE           PIC 9(07)    VALUE ZEROS.
037300     03  WS-ERR-REFERENCIA       PIC X(20)    VALUE SPACES.
037400     03  WS-ERR-DESCRIPCION      PIC X(30)    VALUE SPACES.
037500     03  WS-ERR-TIPO             PIC X(20)    VALUE SPACES.
037600         88  WS-ERR-DUPLICADO        VALUE 'DUPLICATE_REFERENCE'.
037700         88  WS-ERR-DESCALCE         VALUE 'BALANCE_MISMATCH   '.
037800     03  WS-ERR-MENSAJE          PIC X(50)    VALUE SPACES.
037900     03  FILLER                  PIC X(20)    VALUE SPACES.
038000*
038100 01  WS-REG-REPORTE.
038200     03  WS-REP-REPORT-ID        PIC X(32)    VALUE SPACES.
038300     03  WS-REP-FILENAME         PIC X(44)    VALUE SPACES.
038400     03  WS-REP-CONTENT-TYPE     PIC X(20)    VALUE SPACES.
038500     03  WS-REP-FILE-SIZE        PIC 9(10)    VALUE ZEROS.
038600     03  WS-REP-VALID-FLAG       PIC X(01)    VALUE 'N'.
038700         88  WS-REP-ES-VALIDO        VALUE 'Y'.
038800         88  WS-REP-NO-ES-VALIDO     VALUE 'N'.
038900     03  WS-REP-ERROR-COUNT      PIC 9(07)    VALUE ZEROS.
039000     03  WS-REP-DUP-REF-COUNT    PIC 9(07)    VALUE ZEROS.
039100     03  WS-REP-BAL-MISM-COUNT   PIC 9(07)    VALUE ZEROS.
039200     03  WS-REP-RUN-TIMESTAMP    PIC X(20)    VALUE SPACES.
039300     03  FILLER                  PIC X(12)    VALUE SPACES.
039400*
039500 01  WS-TS-DESGLOSE.
039600     03  WS-TS-FECHA             PIC X(10)    VALUE SPACES.
039700     03  WS-TS-HORA              PIC X(10)    VALUE SPACES.
039800 01  WS-TS-DESGLOSE-TEXTO REDEFINES WS-TS-DESGLOSE.
039900     03  WS-TS-TEXTO-PLANO       PIC X(20).
040000*
040100 01  WS-REG-JOB.
040200     03  WS-JOB-ID               PIC X(32)    VALUE SPACES.
040300     03  WS-JOB-FILENAME         PIC X(44)    VALUE SPACES.
040400     03  WS-JOB-STATUS           PIC X(10)    VALUE SPACES.
040500         88  WS-JOB-PENDING          VALUE 'PENDING   '.
040600         88  WS-JOB-PROCESSING       VALUE 'PROCESSING'.
040700         88  WS-JOB-COMPLETED        VALUE 'COMPLETED '.
040800         88  WS-JOB-FAILED           VALUE 'FAILED    '.
040900     03  WS-JOB-CREATED-AT       PIC X(20)    VALUE SPACES.
041000     03  WS-JOB-COMPLETED-AT     PIC X(20)    VALUE SPACES.
041100     03  WS-JOB-ERROR-MESSAGE    PIC X(80)    VALUE SPACES.
041200     03  FILLER                  PIC X(14)    VALUE SPACES.
041300*////////////////////////////////////////////////////////////////
041400*
041500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
041600 PROCEDURE DIVISION.
041700*
041800 MAIN-PROGRAM-I.
041900*
042000     PERFORM 1000-INICIO-I  THRU  1000-INICIO-F.
042100     PERFORM 3000-VALIDAR-I THRU  3000-VALIDAR-F
042200                            UNTIL WS-FIN-LECTURA.
042300     PERFORM 9000-FINAL-I   THRU  9000-FINAL-F.
042400*
042500 MAIN-PROGRAM-F. GOBACK.
042600*
042700*----------------------------------------------------------------
042800 1000-INICIO-I.
042900*
043000     PERFORM 1050-LEER-PARM-I THRU 1050-LEER-PARM-F.
043400*
043500     ACCEPT WS-FECHA-HOY-NUM FROM DATE.
043600     ACCEPT WS-HORA-GRUPO    FROM TIME.
043700     MOVE WS-FECHA-MM TO FM-MES.
043800     MOVE WS-FECHA-DD TO FM-DIA.
043900     MOVE WS-FECHA-AA TO IMP-TIT-AA.
044000     MOVE WS-FECHA-MM TO IMP-TIT-MM.
044100     MOVE WS-FECHA-DD TO IMP-TIT-DD.
044200     MOVE FECHA-MODIF TO WS-TS-FECHA.
044300     MOVE WS-HORA-GRUPO TO WS-TS-HORA.
044400     MOVE WS-TS-TEXTO-PLANO TO WS-REP-RUN-TIMESTAMP.
044500*
044600     MOVE WS-NOM-ARCHIVO TO WS-REPORT-ID.
044700     MOVE WS-NOM-ARCHIVO TO IMP-TIT-ARCHIVO.
044800     MOVE 15             TO WS-CUENTA-LINEA.
044900     SET WS-NO-FIN-LECTURA     TO TRUE.
045000     SET WS-JOB-NO-ABORTADO    TO TRUE.
045100     SET WS-REP-NO-ES-VALIDO   TO TRUE.
045200     MOVE WS-TS-TEXTO-PLANO TO WS-JOB-CREATED-AT.
045300     SET WS-JOB-PENDING TO TRUE.
045400     SET WS-JOB-PROCESSING TO TRUE.
045410*
045420     OPEN OUTPUT LISTADO.
045430     IF FS-LISTADO IS NOT EQUAL '00'
045440        DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTADO
045450     END-IF.
045500*
045600     PERFORM 1500-DETERMINAR-TIPO-I THRU 1500-DETERMINAR-TIPO-F.
045700     PERFORM 1600-VERIFICAR-TAMANIO-I THRU 1600-VERIFICAR-TAMANIO-F.
045800*
045900     IF NOT WS-FIN-LECTURA
046000        PERFORM 2050-ABRIR-ENTRADA-I THRU 2050-ABRIR-ENTRADA-F
046100     END-IF.
046200*
046300     IF NOT WS-FIN-LECTURA
046400        PERFORM 2060-LEER-ENCABEZADO-I
046500           THRU 2060-LEER-ENCABEZADO-F
046600     END-IF.
046700*
046800     IF NOT WS-FIN-LECTURA
046900        PERFORM 2100-LEER-I THRU 2100-LEER-F
047000     END-IF.
047100*
047200 1000-INICIO-F. EXIT.
047210*
047220*----------------------------------------------------------------
047230*  LEE LA TARJETA DE PARAMETROS (NOMBRE DE ARCHIVO, TIPO DE
047240*  CONTENIDO DECLARADO Y TAMANIO) DESDE EL DD DDPARAM. SI EL
047250*  DD NO ESTA MONTADO O EL ARCHIVO VIENE VACIO, SE DEJAN LOS
047260*  VALORES POR DEFECTO YA CARGADOS EN WORKING-STORAGE (NO ES
047270*  CONDICION DE ABORTO; LA VERIFICACION DE TIPO Y TAMANIO SE
047280*  HACE DE TODOS MODOS EN 1500/1600 CON LO QUE QUEDE CARGADO).
047285*  TKT-9050: SE REEMPLAZA EL ACCEPT FROM SYSIN (NUNCA USADO EN
047290*  ESTE SHOP PARA PASAR PARAMETROS) POR LECTURA DE UN DD COMO
047295*  CUALQUIER OTRO ARCHIVO DEL JOB.
047300*----------------------------------------------------------------
047310 1050-LEER-PARM-I.
047320*
047330     OPEN INPUT PARM-ENTRADA.
047340     IF FS-PARAM IS NOT EQUAL '00'
047350        DISPLAY '* DDPARAM NO DISPONIBLE, SIGUEN LOS VALORES '
047360                'POR DEFECTO. FS = ' FS-PARAM
047370     ELSE
047380        READ PARM-ENTRADA INTO WS-PARM-CARD
047390        IF FS-PARAM IS EQUAL '00'
047400           MOVE WS-PARM-NOM-ARCHIVO TO WS-NOM-ARCHIVO
047410           MOVE WS-PARM-TIPO-DECL   TO WS-TIPO-DECLARADO
047420           MOVE WS-PARM-TAMANIO     TO WS-TAMANIO-ARCHIVO
047430        END-IF
047440        CLOSE PARM-ENTRADA
047450     END-IF.
047460*
047470 1050-LEER-PARM-F. EXIT.
047480*
047490*----------------------------------------------------------------
047500*  DETERMINA EL TIPO DE CONTENIDO A PARTIR DEL TIPO DECLARADO O,
047600*  EN SU DEFECTO, DE LA EXTENSION DEL NOMBRE DE ARCHIVO. SOLO SE
047700*  PROCESA CSV; CUALQUIER OTRO TIPO ES UNSUPPORTED_FORMAT.
047800*----------------------------------------------------------------
047900 1500-DETERMINAR-TIPO-I.
048000*
048100     MOVE SPACES TO WS-TIPO-CONTENIDO WS-NOM-BASE WS-NOM-EXT.
048200*
048300     IF WS-TIPO-DECLARADO = 'text/csv' OR
048400        WS-TIPO-DECLARADO = 'application/csv'
048500        MOVE 'CSV ' TO WS-TIPO-CONTENIDO
048600     ELSE
048700        IF WS-TIPO-DECLARADO = 'application/json'
048800           MOVE 'JSON' TO WS-TIPO-CONTENIDO
048900        ELSE
049000           UNSTRING WS-NOM-ARCHIVO DELIMITED BY '.'
049100               INTO WS-NOM-BASE WS-NOM-EXT
049200           END-UNSTRING
049300           IF WS-NOM-EXT = 'CSV' OR WS-NOM-EXT = 'csv'
049400              MOVE 'CSV ' TO WS-TIPO-CONTENIDO
049500           ELSE
049600              IF WS-NOM-EXT = 'JSON' OR WS-NOM-EXT = 'json'
049700                 MOVE 'JSON' TO WS-TIPO-CONTENIDO
049800              END-IF
049900           END-IF
050000        END-IF
050100     END-IF.
050200*
050300     IF NOT WS-TIPO-ES-CSV
050400        MOVE 'UNSUPPORTED_FORMAT' TO WS-COD-ERROR
050500        MOVE 'Unsupported content type or file extension'
050600                                TO WS-JOB-ERROR-MESSAGE
050700        SET WS-FIN-LECTURA  TO TRUE
050800        SET WS-JOB-ABORTADO TO TRUE
050900     END-IF.
051000*
051100 1500-DETERMINAR-TIPO-F. EXIT.
051200*
051300*----------------------------------------------------------------
051400*  LAS CORRIDAS SINCRONICAS NO ACEPTAN ARCHIVOS DE MAS DE
051500*  250 MB (FILE_TOO_LARGE). ESTE JOB CORRE SIEMPRE SINCRONICO.
051600*----------------------------------------------------------------
051700 1600-VERIFICAR-TAMANIO-I.
051800*
051900     IF WS-TAMANIO-ARCHIVO > WS-LIMITE-SYNC
052000        MOVE 'FILE_TOO_LARGE' TO WS-COD-ERROR
052100        MOVE 'Input file exceeds the synchronous size limit'
052200                                TO WS-JOB-ERROR-MESSAGE
052300        SET WS-FIN-LECTURA  TO TRUE
052400        SET WS-JOB-ABORTADO TO TRUE
052500     END-IF.
052600*
052700 1600-VERIFICAR-TAMANIO-F. EXIT.
052800*
052900*----------------------------------------------------------------
053000 2050-ABRIR-ENTRADA-I.
053100*
053200     OPEN INPUT ENTRADA.
053300     SET WS-ENTRADA-ABIERTA TO TRUE
053400     IF FS-ENTRADA IS NOT EQUAL '00'
053500        DISPLAY '* ERROR EN OPEN ENTRADA = ' FS-ENTRADA
053600        MOVE 'INVALID_FILE' TO WS-COD-ERROR
053700        MOVE 'Unable to open input file' TO WS-JOB-ERROR-MESSAGE
053800        SET WS-FIN-LECTURA  TO TRUE
053900        SET WS-JOB-ABORTADO TO TRUE
053950     END-IF.
054000*
054100 2050-ABRIR-ENTRADA-F. EXIT.
054200*
054300*----------------------------------------------------------------
054400*  LEE LA LINEA DE ENCABEZADO. SI EL ARCHIVO ESTA VACIO, LA
054500*  CORRIDA SIGUE Y TERMINA COMO UN REPORTE VALIDO SIN ERRORES.
054600*  SI EL ENCABEZADO TIENE MENOS DE 6 COLUMNAS, LA CORRIDA FALLA.
054700*----------------------------------------------------------------
054800 2060-LEER-ENCABEZADO-I.
054900*
055000     READ ENTRADA INTO REG-ENTRADA
055100          AT END SET WS-FIN-LECTURA TO TRUE.
055200*
055300     IF NOT WS-FIN-LECTURA
055400        UNSTRING REG-ENTRADA DELIMITED BY ','
055500            INTO WS-ENC-1 WS-ENC-2 WS-ENC-3
055600                 WS-ENC-4 WS-ENC-5 WS-ENC-6
055700            TALLYING IN WS-CANT-CAMPOS-ENCAB
055800        END-UNSTRING
055900        IF WS-CANT-CAMPOS-ENCAB < 6
056000           MOVE 'INVALID_FILE' TO WS-COD-ERROR
056100           MOVE 'Invalid CSV format' TO WS-JOB-ERROR-MESSAGE
056200           SET WS-FIN-LECTURA  TO TRUE
056300           SET WS-JOB-ABORTADO TO TRUE
056400        END-IF
056500     END-IF.
056600*
056700 2060-LEER-ENCABEZADO-F. EXIT.
056800*
056900*----------------------------------------------------------------
057000*  LEE LA SIGUIENTE FILA DE DATOS. LAS FILAS CON MENOS DE 6
057100*  CAMPOS O CON UN IMPORTE NO NUMERICO SE SALTEAN (NO SON ERROR
057200*  DE VALIDACION) Y SE VUELVE A LEER SIN SALIR DEL PARRAFO.
057300*----------------------------------------------------------------
057400 2100-LEER-I.
057500*
057600     READ ENTRADA INTO REG-ENTRADA
057700          AT END SET WS-FIN-LECTURA TO TRUE.
057800*
057900     EVALUATE FS-ENTRADA
058000        WHEN '00'
058100           IF REG-ENTRADA = SPACES
058200              GO TO 2100-LEER-I
058300           END-IF
058400           ADD 1 TO WS-CANT-LEIDOS
058500           PERFORM 2150-PARSEAR-FILA-I THRU 2150-PARSEAR-FILA-F
058600           IF WS-FILA-INVALIDA
058700              GO TO 2100-LEER-I
058800           END-IF
058900        WHEN '10'
059000           SET WS-FIN-LECTURA TO TRUE
059100        WHEN OTHER
059200           DISPLAY '*ERROR EN LECTURA ENTRADA = ' FS-ENTRADA
059300           SET WS-FIN-LECTURA TO TRUE
059400     END-EVALUATE.
059500*
059600 2100-LEER-F. EXIT.
059700*
059800*----------------------------------------------------------------
059900 2150-PARSEAR-FILA-I.
060000*
060100     SET WS-FILA-VALIDA TO TRUE.
060200     MOVE ZERO TO WS-CANT-CAMPOS.
060300     UNSTRING REG-ENTRADA DELIMITED BY ','
060400         INTO WS-CAMPO-1 WS-CAMPO-2 WS-CAMPO-3
060500              WS-CAMPO-4 WS-CAMPO-5 WS-CAMPO-6
060600         TALLYING IN WS-CANT-CAMPOS
060700     END-UNSTRING.
060710*
060720*        UN ESPACIO DESPUES DE LA COMA ES UN DIALECTO DE CSV
060730*        COMUN EN LOS ARCHIVOS QUE MANDA EL BANCO ORIGINANTE;
060740*        SE LE SACA EL ESPACIO INICIAL A LOS 6 CAMPOS ANTES DE
060750*        USARLOS (ESPECIALMENTE A LOS IMPORTES, DONDE UN
060760*        ESPACIO INICIAL TAPARIA EL SIGNO NEGATIVO).
060770     IF WS-CAMPO-1(1:1) = SPACE
060780        MOVE WS-CAMPO-1(2:19) TO WS-CAMPO-1
060790     END-IF.
060800     IF WS-CAMPO-2(1:1) = SPACE
060810        MOVE WS-CAMPO-2(2:17) TO WS-CAMPO-2
060820     END-IF.
060830     IF WS-CAMPO-3(1:1) = SPACE
060840        MOVE WS-CAMPO-3(2:29) TO WS-CAMPO-3
060850     END-IF.
060860     IF WS-CAMPO-4(1:1) = SPACE
060870        MOVE WS-CAMPO-4(2:14) TO WS-CAMPO-4
060880     END-IF.
060890     IF WS-CAMPO-5(1:1) = SPACE
060900        MOVE WS-CAMPO-5(2:14) TO WS-CAMPO-5
060910     END-IF.
060920     IF WS-CAMPO-6(1:1) = SPACE
060930        MOVE WS-CAMPO-6(2:14) TO WS-CAMPO-6
060940     END-IF.
060950*
060960     IF WS-CANT-CAMPOS < 6
061000        SET WS-FILA-INVALIDA TO TRUE
061100        ADD 1 TO WS-CANT-SALTADOS
061200     ELSE
061300        MOVE WS-CAMPO-4 TO WS-MONTO-ALFA-WK
061400        PERFORM 2170-VALIDAR-MONTO-I THRU 2170-VALIDAR-MONTO-F
061500        IF WS-MONTO-NO-ES-VALIDO
061600           SET WS-FILA-INVALIDA TO TRUE
061700        ELSE
061800           MOVE WS-MONTO-NUM-WK TO WS-EXT-SALDO-INICIAL
061900           MOVE WS-CAMPO-5 TO WS-MONTO-ALFA-WK
062000           PERFORM 2170-VALIDAR-MONTO-I THRU 2170-VALIDAR-MONTO-F
062100           IF WS-MONTO-NO-ES-VALIDO
062200              SET WS-FILA-INVALIDA TO TRUE
062300           ELSE
062400              MOVE WS-MONTO-NUM-WK TO WS-EXT-MOVIMIENTO
062500              MOVE WS-CAMPO-6 TO WS-MONTO-ALFA-WK
062600              PERFORM 2170-VALIDAR-MONTO-I
062700                 THRU 2170-VALIDAR-MONTO-F
062800              IF WS-MONTO-NO-ES-VALIDO
062900                 SET WS-FILA-INVALIDA TO TRUE
063000              END-IF
063100           END-IF
063200        END-IF
063300     END-IF.
063400*
063500     IF WS-FILA-INVALIDA
063600        ADD 1 TO WS-CANT-SALTADOS
063700     ELSE
063800        MOVE WS-MONTO-NUM-WK TO WS-EXT-SALDO-FINAL
063900        MOVE WS-CAMPO-1 TO WS-EXT-REFERENCIA
064000        MOVE WS-CAMPO-2 TO WS-EXT-NRO-CUENTA
064100        MOVE WS-CAMPO-3 TO WS-EXT-DESCRIPCION
064200     END-IF.
064300*
064400 2150-PARSEAR-FILA-F. EXIT.
064500*
064600*----------------------------------------------------------------
064700*  DESARMA UN CAMPO IMPORTE (SIGNO + ENTERO + DECIMAL, SEPARADOS
064800*  POR PUNTO) Y LO VUELVE A ARMAR EN WS-MONTO-NUM-WK. SI EL
064900*  CAMPO NO ES NUMERICO, DEVUELVE WS-MONTO-NO-ES-VALIDO.
065000*----------------------------------------------------------------
065100 2170-VALIDAR-MONTO-I.
065200*
065300     MOVE SPACES TO WS-MONTO-SIN-SIGNO-WK WS-MONTO-ENTERO-ALFA
065400                    WS-MONTO-DECIMAL-ALFA.
065500     MOVE ZEROS  TO WS-MONTO-NUM-WK.
065600     SET WS-MONTO-NO-ES-VALIDO TO TRUE.
065700*
065800     IF WS-MONTO-ALFA-WK(1:1) = '-'
065900        MOVE '-' TO WS-MONTO-SIGNO-WK
066000        MOVE WS-MONTO-ALFA-WK(2:14) TO WS-MONTO-SIN-SIGNO-WK
066100     ELSE
066200        MOVE SPACE TO WS-MONTO-SIGNO-WK
066300        MOVE WS-MONTO-ALFA-WK TO WS-MONTO-SIN-SIGNO-WK
066400     END-IF.
066500*
066600     UNSTRING WS-MONTO-SIN-SIGNO-WK DELIMITED BY '.'
066700         INTO WS-MONTO-ENTERO-ALFA WS-MONTO-DECIMAL-ALFA
066800     END-UNSTRING.
066900*
067000     INSPECT WS-MONTO-ENTERO-ALFA
067100         REPLACING LEADING SPACE BY ZERO.
067200     INSPECT WS-MONTO-DECIMAL-ALFA
067300         REPLACING LEADING SPACE BY ZERO.
067400*
067500     IF WS-MONTO-ENTERO-ALFA IS NUMERIC
067600        AND WS-MONTO-DECIMAL-ALFA IS NUMERIC
067700        COMPUTE WS-MONTO-NUM-WK =
067800                WS-MONTO-ENTERO-ALFA +
067900                (WS-MONTO-DECIMAL-ALFA / 100)
068000        IF WS-MONTO-SIGNO-WK = '-'
068100           MULTIPLY WS-MONTO-NUM-WK BY -1
068200                    GIVING WS-MONTO-NUM-WK
068300        END-IF
068400        SET WS-MONTO-ES-VALIDO TO TRUE
068500     END-IF.
068600*
068700 2170-VALIDAR-MONTO-F. EXIT.
068800*
068900*----------------------------------------------------------------
069000*  UN REGISTRO PARSEADO ESTA DISPONIBLE EN WS-REG-EXTRACTO.
069100*  SE LE APLICAN LAS DOS VALIDACIONES Y SE LEE EL SIGUIENTE.
069200*----------------------------------------------------------------
069300 3000-VALIDAR-I.
069400*
069500     PERFORM 3200-VALIDAR-SALDO-I     THRU 3200-VALIDAR-SALDO-F.
069600     PERFORM 3300-VALIDAR-DUPLICADO-I THRU 3300-VALIDAR-DUPLICADO-F.
069650*        UNA DE LAS DOS VALIDACIONES PUEDE HABER ABORTADO LA
069660*        CORRIDA POR DESBORDE DE TABLA; EN ESE CASO NO SE LEE
069670*        UN REGISTRO MAS.
069680     IF NOT WS-FIN-LECTURA
069690        PERFORM 2100-LEER-I THRU 2100-LEER-F
069695     END-IF.
069800*
069900 3000-VALIDAR-F. EXIT.
070000*
070100*----------------------------------------------------------------
070200*  REGLA DE SALDO: SALDO-FINAL = SALDO-INICIAL + MOVIMIENTO,
070300*  CON TOLERANCIA. DELEGADO A PGMVALBA.
070400*----------------------------------------------------------------
070500 3200-VALIDAR-SALDO-I.
070600*
070700     MOVE WS-EXT-SALDO-INICIAL TO WS-VALBA-SALDO-INI.
070800     MOVE WS-EXT-MOVIMIENTO    TO WS-VALBA-MOVTO.
070900     MOVE WS-EXT-SALDO-FINAL   TO WS-VALBA-SALDO-FIN.
071000     MOVE WS-TOLERANCIA-DEFAULT TO WS-VALBA-TOLER.
071100*
071200     CALL 'PGMVALBA' USING WS-AREA-VALBA.
071300*
071400     IF WS-VALBA-NO-ES-VALIDO
071500        PERFORM 3250-AGREGAR-ERROR-BAL-I
071600           THRU 3250-AGREGAR-ERROR-BAL-F
071700     END-IF.
071800*
071900 3200-VALIDAR-SALDO-F. EXIT.
072000*
072100 3250-AGREGAR-ERROR-BAL-I.
072150*
072160*        LA TABLA DE ERRORES ES FIJA (OCCURS 500). UN ARCHIVO
072170*        REAL DE UNA EMPRESA DE PAGOS PUEDE TRAER MAS ERRORES
072180*        QUE ESO; EN ESE CASO LA CORRIDA SE ABORTA EN VEZ DE
072190*        DESBORDAR LA TABLA, IGUAL QUE LOS CHEQUEOS DE 1500/
072195*        1600/2050/2060.
072200     IF WS-CANT-TB-ERRORES >= 500
072210        MOVE 'TOO_MANY_ERRORS' TO WS-COD-ERROR
072220        MOVE 'Too many validation errors for this run'
072230                                TO WS-JOB-ERROR-MESSAGE
072240        SET WS-FIN-LECTURA  TO TRUE
072250        SET WS-JOB-ABORTADO TO TRUE
072260     ELSE
072270        ADD 1 TO WS-CANT-TB-ERRORES
072300        ADD 1 TO WS-CANT-ERR-BAL
072400        ADD 1 TO WS-CANT-ERR-TOTAL
072600        MOVE WS-EXT-REFERENCIA  TO
072700            WS-TB-ERR-REFERENCIA  (WS-CANT-TB-ERRORES)
072800        MOVE WS-EXT-DESCRIPCION TO
072900            WS-TB-ERR-DESCRIPCION (WS-CANT-TB-ERRORES)
073000        MOVE 'BALANCE_MISMATCH' TO
073100            WS-TB-ERR-TIPO        (WS-CANT-TB-ERRORES)
073200        MOVE 'End balance does not match calculated balance' TO
073300            WS-TB-ERR-MENSAJE     (WS-CANT-TB-ERRORES)
073350     END-IF.
073400*
073500 3250-AGREGAR-ERROR-BAL-F. EXIT.
073600*
073700*----------------------------------------------------------------
073800*  REGLA DE UNICIDAD: LA REFERENCIA NO PUEDE REPETIRSE DENTRO
073900*  DE LA CORRIDA. BUSQUEDA LINEAL EN WS-TB-REFERENCIAS.
074000*----------------------------------------------------------------
074100 3300-VALIDAR-DUPLICADO-I.
074200*
074300     MOVE 1 TO WS-IX-REF.
074400     SET WS-REF-NO-ENCONTRADA TO TRUE.
074500*
074600 3300-BUSCAR-SIGUIENTE.
074700*
074800     IF WS-IX-REF > WS-CANT-REFERENCIAS
074900        GO TO 3300-FIN-BUSQUEDA
075000     END-IF.
075100     IF WS-TB-REF-OCURR (WS-IX-REF) = WS-EXT-REFERENCIA
075200        SET WS-REF-ENCONTRADA TO TRUE
075300        GO TO 3300-FIN-BUSQUEDA
075400     END-IF.
075500     ADD 1 TO WS-IX-REF.
075600     GO TO 3300-BUSCAR-SIGUIENTE.
075700*
075800 3300-FIN-BUSQUEDA.
075900*
076000     IF WS-REF-ENCONTRADA
076100        PERFORM 3350-AGREGAR-ERROR-DUP-I
076200           THRU 3350-AGREGAR-ERROR-DUP-F
076300     ELSE
076310*        LA TABLA DE REFERENCIAS UNICAS ES FIJA (OCCURS 2000).
076320*        UN ARCHIVO DE MAS DE 2000 REFERENCIAS DISTINTAS (BIEN
076330*        POSIBLE DENTRO DEL LIMITE DE 250 MB DE 1600-VERIFICAR-
076340*        TAMANIO) ABORTA LA CORRIDA EN VEZ DE DESBORDAR LA TABLA.
076350        IF WS-CANT-REFERENCIAS >= 2000
076360           MOVE 'TOO_MANY_REFERENCES' TO WS-COD-ERROR
076370           MOVE 'Too many distinct references for this run'
076380                                   TO WS-JOB-ERROR-MESSAGE
076390           SET WS-FIN-LECTURA  TO TRUE
076395           SET WS-JOB-ABORTADO TO TRUE
076400        ELSE
076500           ADD 1 TO WS-CANT-REFERENCIAS
076600           MOVE WS-EXT-REFERENCIA TO
076700               WS-TB-REF-OCURR (WS-CANT-REFERENCIAS)
076750        END-IF
076800     END-IF.
076900*
077000 3300-VALIDAR-DUPLICADO-F. EXIT.
077050*
077100 3350-AGREGAR-ERROR-DUP-I.
077150*
077160*        MISMA TABLA DE ERRORES QUE 3250-AGREGAR-ERROR-BAL-I;
077170*        VER COMENTARIO ALLI SOBRE EL LIMITE DE 500 OCURRENCIAS.
077200     IF WS-CANT-TB-ERRORES >= 500
077210        MOVE 'TOO_MANY_ERRORS' TO WS-COD-ERROR
077220        MOVE 'Too many validation errors for this run'
077230                                TO WS-JOB-ERROR-MESSAGE
077240        SET WS-FIN-LECTURA  TO TRUE
077250        SET WS-JOB-ABORTADO TO TRUE
077260     ELSE
077270        ADD 1 TO WS-CANT-TB-ERRORES
077400        ADD 1 TO WS-CANT-ERR-DUP
077500        ADD 1 TO WS-CANT-ERR-TOTAL
077600        MOVE WS-EXT-REFERENCIA  TO
077700            WS-TB-ERR-REFERENCIA  (WS-CANT-TB-ERRORES)
077800        MOVE WS-EXT-DESCRIPCION TO
077900            WS-TB-ERR-DESCRIPCION (WS-CANT-TB-ERRORES)
078000        MOVE 'DUPLICATE_REFERENCE' TO
078100            WS-TB-ERR-TIPO        (WS-CANT-TB-ERRORES)
078200        MOVE 'Duplicate transaction reference' TO
078300            WS-TB-ERR-MENSAJE     (WS-CANT-TB-ERRORES)
078350     END-IF.
078400*
078500 3350-AGREGAR-ERROR-DUP-F. EXIT.
078600*
078700*----------------------------------------------------------------
078800*  ENCABEZADO DEL LISTADO DE VALIDACION.
078900*----------------------------------------------------------------
079000 6000-IMPRIMIR-ENCABEZADO-I.
079100*
079200     MOVE WS-CUENTA-PAGINA TO WS-CUENTA-PAGINA.
079300     MOVE 1 TO WS-CUENTA-LINEA.
079400     WRITE REG-LISTADO FROM IMP-TITULO AFTER PAGE.
079500     WRITE REG-LISTADO FROM WS-LINE2   AFTER 1.
079600     WRITE REG-LISTADO FROM IMP-SUBTITULO AFTER 1.
079700     WRITE REG-LISTADO FROM WS-LINE2   AFTER 1.
079800*
079900     IF FS-LISTADO IS NOT EQUAL '00'
080000        DISPLAY '* ERROR EN WRITE LISTADO = ' FS-LISTADO
080100     END-IF.
080200*
080300 6000-IMPRIMIR-ENCABEZADO-F. EXIT.
080400*
080500*----------------------------------------------------------------
080600*  UNA LINEA DE DETALLE POR CADA ERROR ACUMULADO, EN EL ORDEN
080700*  EN QUE SE DETECTARON.
080800*----------------------------------------------------------------
080900 6100-IMPRIMIR-DETALLE-I.
081000*
081100     MOVE 1 TO WS-IX-ERR.
081200*
081300 6100-IMPRIMIR-SIGUIENTE.
081400*
081500     IF WS-IX-ERR > WS-CANT-TB-ERRORES
081600        GO TO 6100-FIN-DETALLE
081700     END-IF.
081800*
081900     MOVE WS-IX-ERR                           TO IMP-DET-SEQ.
082000     MOVE WS-TB-ERR-REFERENCIA  (WS-IX-ERR)    TO IMP-DET-REF.
082100     MOVE WS-TB-ERR-TIPO        (WS-IX-ERR)    TO IMP-DET-TIPO.
082200     MOVE WS-TB-ERR-DESCRIPCION (WS-IX-ERR)    TO IMP-DET-DESC.
082300     WRITE REG-LISTADO FROM IMP-DETALLE AFTER 1.
082400     ADD 1 TO WS-CUENTA-LINEA.
082500*
082600     IF WS-CUENTA-LINEA > 50
082700        PERFORM 6000-IMPRIMIR-ENCABEZADO-I
082750            THRU 6000-IMPRIMIR-ENCABEZADO-F
082800     END-IF.
082900*
083000     ADD 1 TO WS-IX-ERR.
083100     GO TO 6100-IMPRIMIR-SIGUIENTE.
083200*
083300 6100-FIN-DETALLE.
083400*
083500 6100-IMPRIMIR-DETALLE-F. EXIT.
083600*
083700*----------------------------------------------------------------
083800*  TRAILER DE TOTALES DEL LISTADO.
083900*----------------------------------------------------------------
084000 9000-FINAL-I.
084100*
084150*        TKT-9061: UNA CORRIDA ABORTADA (FORMATO NO SOPORTADO,
084160*        ARCHIVO DEMASIADO GRANDE, ENCABEZADO INVALIDO, ETC.)
084170*        NUNCA PUEDE DEJAR EL REPORTE COMO VALIDO, AUNQUE NO SE
084180*        HAYA ACUMULADO NINGUN ERROR DE VALIDACION TODAVIA.
084190     IF WS-JOB-ABORTADO OR WS-CANT-ERR-TOTAL > ZERO
084300        SET WS-REP-NO-ES-VALIDO TO TRUE
084400     ELSE
084500        SET WS-REP-ES-VALIDO TO TRUE
084600     END-IF.
084700*
084800     PERFORM 6000-IMPRIMIR-ENCABEZADO-I
084900        THRU 6000-IMPRIMIR-ENCABEZADO-F.
085000     PERFORM 6100-IMPRIMIR-DETALLE-I
085100        THRU 6100-IMPRIMIR-DETALLE-F.
085200     PERFORM 6200-IMPRIMIR-TOTALES-I
085300        THRU 6200-IMPRIMIR-TOTALES-F.
085400*
085500     PERFORM 7000-GRABAR-REPORTE-I THRU 7000-GRABAR-REPORTE-F.
085600     PERFORM 7100-GRABAR-ERRORES-I THRU 7100-GRABAR-ERRORES-F.
085700     PERFORM 7200-GRABAR-JOB-I     THRU 7200-GRABAR-JOB-F.
085800*
085900     IF WS-ENTRADA-ABIERTA
086000        CLOSE ENTRADA
086050     END-IF.
086100     CLOSE LISTADO
086150           SALIDA-REPORTE
086200           SALIDA-ERROR
086300           SALIDA-JOB.
086400*
086500     DISPLAY '* PROGM50S - LEIDOS    = ' WS-CANT-LEIDOS.
086600     DISPLAY '* PROGM50S - SALTEADOS = ' WS-CANT-SALTADOS.
086700     DISPLAY '* PROGM50S - ERRORES   = ' WS-CANT-ERR-TOTAL.
086800*
086900 9000-FINAL-F. EXIT.
087000*
087100 6200-IMPRIMIR-TOTALES-I.
087200*
087300     MOVE WS-CANT-LEIDOS   TO IMP-TOT-LEIDOS.
087400     MOVE WS-CANT-SALTADOS TO IMP-TOT-SALTADOS.
087500     MOVE WS-CANT-ERR-TOTAL TO IMP-TOT-ERRORES.
087600     MOVE WS-CANT-ERR-DUP   TO IMP-TOT-DUP.
087700     MOVE WS-CANT-ERR-BAL   TO IMP-TOT-BAL.
087800     IF WS-REP-ES-VALIDO
087900        MOVE 'YES' TO IMP-TOT-VALIDO
088000     ELSE
088100        MOVE 'NO ' TO IMP-TOT-VALIDO
088200     END-IF.
088300*
088400     WRITE REG-LISTADO FROM WS-SEPARATE AFTER 1.
088500     WRITE REG-LISTADO FROM WS-LINE     AFTER 1.
088600     WRITE REG-LISTADO FROM IMP-TOTALES AFTER 1.
088700     WRITE REG-LISTADO FROM IMP-TOTALES2 AFTER 1.
088800     WRITE REG-LISTADO FROM IMP-TOTALES3 AFTER 1.
088900     WRITE REG-LISTADO FROM IMP-TOTALES4 AFTER 1.
089000     WRITE REG-LISTADO FROM IMP-TOTALES5 AFTER 1.
089100     WRITE REG-LISTADO FROM IMP-TOTALES6 AFTER 1.
089200*
089300 6200-IMPRIMIR-TOTALES-F. EXIT.
089400*
089500*----------------------------------------------------------------
089600*  GRABA EL REGISTRO RESUMEN DE REPORTE (UN REGISTRO POR
089700*  CORRIDA).
089800*----------------------------------------------------------------
089900 7000-GRABAR-REPORTE-I.
090000*
090100     OPEN OUTPUT SALIDA-REPORTE.
090200     IF FS-SAL-REPORTE IS NOT EQUAL '00'
090300        DISPLAY '* ERROR EN OPEN SALIDA-REPORTE = ' FS-SAL-REPORTE
090400     END-IF.
090500*
090600     MOVE WS-REPORT-ID        TO WS-REP-REPORT-ID.
090700     MOVE WS-NOM-ARCHIVO      TO WS-REP-FILENAME.
090800     MOVE WS-TIPO-DECLARADO   TO WS-REP-CONTENT-TYPE.
090900     MOVE WS-TAMANIO-ARCHIVO  TO WS-REP-FILE-SIZE.
091000     MOVE WS-CANT-ERR-TOTAL   TO WS-REP-ERROR-COUNT.
091100     MOVE WS-CANT-ERR-DUP     TO WS-REP-DUP-REF-COUNT.
091200     MOVE WS-CANT-ERR-BAL     TO WS-REP-BAL-MISM-COUNT.
091300*
091400     WRITE REG-REPORTE-OUT FROM WS-REG-REPORTE.
091500     IF FS-SAL-REPORTE IS NOT EQUAL '00'
091600        DISPLAY '* ERROR EN WRITE SALIDA-REPORTE = '
091700                FS-SAL-REPORTE
091800     END-IF.
091900*
092000 7000-GRABAR-REPORTE-F. EXIT.
092100*
092200*----------------------------------------------------------------
092300*  GRABA EL DETALLE DE ERRORES, EN EL ORDEN ACUMULADO, CON EL
092400*  INDICE DE SECUENCIA. SI EL REPORTE YA HUBIERA SIDO GRABADO
092500*  (RESUBMIT DEL MISMO ARCHIVO) NO SE VUELVE A GRABAR; COMO ESTE
092600*  JOB CORRE UNA SOLA VEZ POR SUBMIT, EL CHEQUEO SIEMPRE PASA.
092700*----------------------------------------------------------------
092800 7100-GRABAR-ERRORES-I.
092900*
093000     OPEN OUTPUT SALIDA-ERROR.
093100     IF FS-SAL-ERROR IS NOT EQUAL '00'
093200        DISPLAY '* ERROR EN OPEN SALIDA-ERROR = ' FS-SAL-ERROR
093300     END-IF.
093400*
093500     MOVE 1 TO WS-IX-ERR.
093600*
093700 7100-GRABAR-SIGUIENTE.
093800*
093900     IF WS-IX-ERR > WS-CANT-TB-ERRORES
094000        GO TO 7100-FIN-GRABACION
094100     END-IF.
094200*
094300     MOVE WS-REPORT-ID                        TO WS-ERR-REPORT-ID.
094400     MOVE WS-IX-ERR                           TO WS-ERR-INDICE.
094500     MOVE WS-TB-ERR-REFERENCIA  (WS-IX-ERR)    TO WS-ERR-REFERENCIA.
094600     MOVE WS-TB-ERR-DESCRIPCION (WS-IX-ERR)    TO WS-ERR-DESCRIPCION.
094700     MOVE WS-TB-ERR-TIPO        (WS-IX-ERR)    TO WS-ERR-TIPO.
094800     MOVE WS-TB-ERR-MENSAJE     (WS-IX-ERR)    TO WS-ERR-MENSAJE.
094900*
095000     WRITE REG-ERROR-OUT FROM WS-REG-ERROR.
095100     IF FS-SAL-ERROR IS NOT EQUAL '00'
095200        DISPLAY '* ERROR EN WRITE SALIDA-ERROR = ' FS-SAL-ERROR
095300     END-IF.
095400*
095500     ADD 1 TO WS-IX-ERR.
095600     GO TO 7100-GRABAR-SIGUIENTE.
095700*
095800 7100-FIN-GRABACION.
095900*
096000 7100-GRABAR-ERRORES-F. EXIT.
096100*
096200*----------------------------------------------------------------
096300*  GRABA EL ESTADO DE JOB DE LA CORRIDA. COMPLETED SI NO HUBO
096400*  ERRORES DE FORMATO/TAMANIO/TIPO; FAILED EN CASO CONTRARIO, CON
096500*  EL MENSAJE DE ERROR ARMADO EN LOS PARRAFOS 1500/1600/2050/2060.
096600*----------------------------------------------------------------
096700 7200-GRABAR-JOB-I.
096800*
096900     OPEN OUTPUT SALIDA-JOB.
097000     IF FS-SAL-JOB IS NOT EQUAL '00'
097100        DISPLAY '* ERROR EN OPEN SALIDA-JOB = ' FS-SAL-JOB
097200     END-IF.
097300*
097400     MOVE WS-REPORT-ID   TO WS-JOB-ID.
097500     MOVE WS-NOM-ARCHIVO TO WS-JOB-FILENAME.
097600     MOVE WS-TS-TEXTO-PLANO TO WS-JOB-COMPLETED-AT.
097700*
097800     IF WS-JOB-ABORTADO
097900        SET WS-JOB-FAILED TO TRUE
098000     ELSE
098100        SET WS-JOB-COMPLETED TO TRUE
098200     END-IF.
098300*
098400     WRITE REG-JOB-OUT FROM WS-REG-JOB.
098500     IF FS-SAL-JOB IS NOT EQUAL '00'
098600        DISPLAY '* ERROR EN WRITE SALIDA-JOB = ' FS-SAL-JOB
098700     END-IF.
098800*
098900 7200-GRABAR-JOB-F. EXIT.
