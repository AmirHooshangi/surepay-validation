000100*////////////////// (VALSTMT) /////////////////////////////////////
000200*****************************************************************
000300*    LAYOUTS DEL JOB PGM_50S - VALIDACION DE EXTRACTO CLIENTE    *
000400*    4 GRUPOS: EXTRACTO / ERROR / REPORTE / JOB                 *
000500*****************************************************************
000600*    1986-03-17  HLB  REQ-0142  PRIMERA VERSION (LAYOUT EXTRACTO *
000700*                      Y LAYOUT ERROR NADA MAS).                *
000800*    1991-08-04  HLB  REQ-0390  AGREGADO WS-REG-REPORTE PARA EL  *
000900*                      RESUMEN DE CORRIDA.                      *
001000*    1998-11-20  DFR  Y2K-017   REVISION Y2K: WS-REP-RUN-TIMESTAMP*
001100*                      Y LOS CAMPOS DE FECHA DE WS-REG-JOB PASAN *
001200*                      A X(20) CON SIGLO COMPLETO.               *
001300*    2003-05-09  DFR  REQ-1205  AGREGADO WS-REG-JOB (ESTADO DE    *
001400*                      CORRIDA PENDING/PROCESSING/COMPLETED/     *
001500*                      FAILED).                                  *
001600*    2026-01-12  RCB  TKT-8841  RESELLADO DE LOS 4 LAYOUTS PARA   *
001700*                      EL NUEVO JOB DE VALIDACION DE EXTRACTO.    *
001800*    2026-02-03  RCB  TKT-8899  AGREGADO WS-TS-DESGLOSE (CORTE   *
001900*                      DE FECHA/HORA EN RUN-TIMESTAMP).         *
001950*    2026-08-09  RCB  TKT-9061  LOS MONTOS DEL EXTRACTO PASAN A  *
001960*                      COMP-3, IGUAL QUE TODO CAMPO S9()V99 DEL  *
001970*                      SHOP (ANTES QUEDARON EN DISPLAY).         *
002000*****************************************************************
002100*
002200******************************************************************
002300*     LAYOUT EXTRACTO (REGISTRO DE ENTRADA YA PARSEADO)          *
002400*     LARGO REGISTRO = 91 BYTES (MONTOS EN COMP-3)                *
002500******************************************************************
002600 01  WS-REG-EXTRACTO.
002700*        POSICION (01:20) REFERENCIA DE LA TRANSACCION - CLAVE
002800*        DE UNICIDAD DENTRO DEL ARCHIVO/CORRIDA.
002900     03  WS-EXT-REFERENCIA       PIC X(20)    VALUE SPACES.
003000*        POSICION (21:18) NUMERO DE CUENTA (ESTILO IBAN).
003100     03  WS-EXT-NRO-CUENTA       PIC X(18)    VALUE SPACES.
003200*        POSICION (39:30) DESCRIPCION LIBRE DE LA TRANSACCION.
003300     03  WS-EXT-DESCRIPCION      PIC X(30)    VALUE SPACES.
003400*        POSICION (69:07) SALDO ANTES DEL MOVIMIENTO (2 DEC,
003410*        COMP-3, IGUAL QUE EL RESTO DE LOS MONTOS DEL SHOP).
003500     03  WS-EXT-SALDO-INICIAL    PIC S9(11)V99 COMP-3 VALUE ZEROS.
003600*        POSICION (76:07) IMPORTE DEL MOVIMIENTO (CON SIGNO).
003700     03  WS-EXT-MOVIMIENTO       PIC S9(11)V99 COMP-3 VALUE ZEROS.
003800*        POSICION (83:07) SALDO DESPUES DEL MOVIMIENTO.
003900     03  WS-EXT-SALDO-FINAL      PIC S9(11)V99 COMP-3 VALUE ZEROS.
004000     03  FILLER                  PIC X(02)    VALUE SPACES.
004100*////////////////////////////////////////////////////////////////
004200*
004300******************************************************************
004400*     LAYOUT ERROR DE VALIDACION (UNA LINEA POR CHEQUEO FALLIDO) *
004500*     LARGO REGISTRO = 179 BYTES                                 *
004600******************************************************************
004700 01  WS-REG-ERROR.
004800*        POSICION (01:32) IDENTIFICADOR DEL REPORTE/CORRIDA.
004900     03  WS-ERR-REPORT-ID        PIC X(32)    VALUE SPACES.
005000*        POSICION (33:07) NUMERO DE SECUENCIA DEL ERROR EN
005100*        EL REPORTE (0-BASADO EN EL SISTEMA ORIGEN).
005200     03  WS-ERR-INDICE           PIC 9(07)    VALUE ZEROS.
005300*        POSICION (40:20) REFERENCIA DE LA TRANSACCION FALLIDA.
005400     03  WS-ERR-REFERENCIA       PIC X(20)    VALUE SPACES.
005500*        POSICION (60:30) DESCRIPCION DE LA TRANSACCION FALLIDA.
005600     03  WS-ERR-DESCRIPCION      PIC X(30)    VALUE SPACES.
005700*        POSICION (90:20) TIPO DE ERROR.
005800     03  WS-ERR-TIPO             PIC X(20)    VALUE SPACES.
005900         88  WS-ERR-DUPLICADO        VALUE 'DUPLICATE_REFERENCE'.
006000         88  WS-ERR-DESCALCE         VALUE 'BALANCE_MISMATCH   '.
006100*        POSICION (110:50) MENSAJE FIJO DEL TIPO DE ERROR.
006200     03  WS-ERR-MENSAJE          PIC X(50)    VALUE SPACES.
006300     03  FILLER                  PIC X(20)    VALUE SPACES.
006400*////////////////////////////////////////////////////////////////
006500*
006600******************************************************************
006700*     LAYOUT REPORTE DE VALIDACION (UN REGISTRO POR CORRIDA)      *
006800*     LARGO REGISTRO = 160 BYTES                                 *
006900******************************************************************
007000 01  WS-REG-REPORTE.
007100*        POSICION (01:32) IDENTIFICADOR DEL REPORTE/CORRIDA.
007200     03  WS-REP-REPORT-ID        PIC X(32)    VALUE SPACES.
007300*        POSICION (33:44) NOMBRE DEL ARCHIVO DE ENTRADA.
007400     03  WS-REP-FILENAME         PIC X(44)    VALUE SPACES.
007500*        POSICION (77:20) TIPO DE CONTENIDO DECLARADO/DERIVADO.
007600     03  WS-REP-CONTENT-TYPE     PIC X(20)    VALUE SPACES.
007700*        POSICION (97:10) TAMANIO DEL ARCHIVO DE ENTRADA (BYTES).
007800     03  WS-REP-FILE-SIZE        PIC 9(10)    VALUE ZEROS.
007900*        POSICION (107:01) 'Y' SI CERO ERRORES, 'N' EN CASO
008000*        CONTRARIO.
008100     03  WS-REP-VALID-FLAG       PIC X(01)    VALUE 'N'.
008200         88  WS-REP-ES-VALIDO        VALUE 'Y'.
008300         88  WS-REP-NO-ES-VALIDO     VALUE 'N'.
008400*        POSICION (108:07) TOTAL DE ERRORES DE LA CORRIDA.
008500     03  WS-REP-ERROR-COUNT      PIC 9(07)    VALUE ZEROS.
008600*        POSICION (115:07) ERRORES DUPLICATE_REFERENCE.
008700     03  WS-REP-DUP-REF-COUNT    PIC 9(07)    VALUE ZEROS.
008800*        POSICION (122:07) ERRORES BALANCE_MISMATCH.
008900     03  WS-REP-BAL-MISM-COUNT   PIC 9(07)    VALUE ZEROS.
009000*        POSICION (129:20) TIMESTAMP DE LA CORRIDA (AAAA-MM-DD
009100*        HH:MM:SS MAS DOS POSICIONES DE RESERVA).
009200     03  WS-REP-RUN-TIMESTAMP    PIC X(20)    VALUE SPACES.
009300     03  FILLER                  PIC X(12)    VALUE SPACES.
009400*////////////////////////////////////////////////////////////////
009500*
009600*        DESGLOSE ALTERNATIVO DEL RUN-TIMESTAMP PARA ARMADO
009700*        (FECHA + HORA POR SEPARADO) ANTES DE MOVERLO A
009800*        WS-REP-RUN-TIMESTAMP COMO TEXTO PLANO.
009900 01  WS-TS-DESGLOSE.
010000     03  WS-TS-FECHA             PIC X(10)    VALUE SPACES.
010100     03  WS-TS-HORA              PIC X(10)    VALUE SPACES.
010200 01  WS-TS-DESGLOSE-TEXTO REDEFINES WS-TS-DESGLOSE.
010300     03  WS-TS-TEXTO-PLANO       PIC X(20).
010400*////////////////////////////////////////////////////////////////
010500*
010600******************************************************************
010700*     LAYOUT JOB DE CORRIDA (UN REGISTRO POR CORRIDA)            *
010800*     LARGO REGISTRO = 220 BYTES                                 *
010900******************************************************************
011000 01  WS-REG-JOB.
011100*        POSICION (01:32) IDENTIFICADOR DEL JOB (IGUAL AL
011200*        REPORT-ID).
011300     03  WS-JOB-ID               PIC X(32)    VALUE SPACES.
011400*        POSICION (33:44) NOMBRE DEL ARCHIVO DE ENTRADA.
011500     03  WS-JOB-FILENAME         PIC X(44)    VALUE SPACES.
011600*        POSICION (77:10) ESTADO DEL JOB.
011700     03  WS-JOB-STATUS           PIC X(10)    VALUE SPACES.
011800         88  WS-JOB-PENDING          VALUE 'PENDING   '.
011900         88  WS-JOB-PROCESSING       VALUE 'PROCESSING'.
012000         88  WS-JOB-COMPLETED        VALUE 'COMPLETED '.
012100         88  WS-JOB-FAILED           VALUE 'FAILED    '.
012200*        POSICION (87:20) FECHA/HORA DE CREACION DEL JOB.
012300     03  WS-JOB-CREATED-AT       PIC X(20)    VALUE SPACES.
012400*        POSICION (107:20) FECHA/HORA DE FINALIZACION (BLANCO
012500*        SALVO COMPLETED/FAILED).
012600     03  WS-JOB-COMPLETED-AT     PIC X(20)    VALUE SPACES.
012700*        POSICION (127:80) RAZON DE FALLO CUANDO STATUS=FAILED.
012800     03  WS-JOB-ERROR-MESSAGE    PIC X(80)    VALUE SPACES.
012900     03  FILLER                  PIC X(14)    VALUE SPACES.
013000*////////////////////////////////////////////////////////////////
