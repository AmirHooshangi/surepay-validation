000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   PGMVALBA.
000300 AUTHOR.       H. L. BRIZUELA.
000400 INSTALLATION. DEPARTAMENTO DE SISTEMAS - BACK OFFICE.
000500 DATE-WRITTEN. 14 MAR 1986.
000600 DATE-COMPILED.
000700 SECURITY.     USO INTERNO - BACK OFFICE.
000800*
000900*****************************************************************
001000*                                                               *
001100*  PGMVALBA - VALIDADOR DE SALDO DE UNA LINEA DE EXTRACTO       *
001200*  ==========================================================  *
001300*  RECIBE POR LINKAGE EL SALDO INICIAL, EL MOVIMIENTO, EL       *
001400*  SALDO FINAL Y LA TOLERANCIA DE LA CORRIDA, Y DEVUELVE UN     *
001500*  INDICADOR 'S'/'N' MAS LA DIFERENCIA CALCULADA, PARA QUE EL   *
001600*  PROGRAMA LLAMADOR (PROGM50S) DECIDA SI REGISTRA UN ERROR     *
001700*  BALANCE_MISMATCH.                                            *
001800*                                                               *
001900*  REGLA: SALDO-FINAL-ESPERADO = SALDO-INICIAL + MOVIMIENTO     *
002000*         DIFERENCIA = VALOR ABSOLUTO (SALDO-FINAL RECIBIDO -   *
002100*                      SALDO-FINAL-ESPERADO)                    *
002200*         ES VALIDO SI DIFERENCIA <= TOLERANCIA.                *
002300*                                                               *
002400*---------------------------------------------------------------*
002500* FECHA       PROGR.  TICKET     DESCRIPCION DEL CAMBIO          *
002600*---------------------------------------------------------------*
002700* 14/03/1986  HLB     REQ-0140   VERSION INICIAL, RUTINA GENERICA*
002800*                                DE CUADRE SALDO-ANT/MOVTO/SALDO *
002900*                                POST PARA CUALQUIER CONSUMIDOR. *
003000* 09/06/1990  HLB     REQ-0381   SE AGREGA LA TOLERANCIA POR      *
003100*                                LINKAGE (ANTES ERA FIJA EN 0).   *
003200* 23/09/1998  DFR     Y2K-017    REVISION Y2K: SIN CAMPOS DE      *
003300*                                FECHA EN ESTE PROGRAMA; SOLO SE  *
003400*                                DEJA CONSTANCIA EN EL LOG.       *
003500* 11/04/2003  DFR     REQ-1205   SE AGREGA LK-DIFERENCIA PARA QUE *
003600*                                EL LLAMADOR PUEDA INFORMARLA EN  *
003700*                                EL DETALLE DE ERRORES.           *
003800* 12/01/2026  RCB     TKT-8841   REUTILIZADO COMO VALIDADOR DE    *
003900*                                SALDO DEL JOB PGM_50S (EXTRACTO  *
004000*                                DE CLIENTE).                     *
004100* 29/01/2026  RCB     TKT-8867   LA COMPARACION QUEDA EXACTA A    *
004200*                                2 DECIMALES, SIN REDONDEO        *
004300*                                ADICIONAL (PEDIDO DE AUDITORIA). *
004400* 03/08/2026  RCB     TKT-9032   AGREGADO WS-RESULTADO-NUM PARA   *
004500*                                QUE EL LLAMADOR PUEDA LEER EL    *
004600*                                CODIGO DE RESULTADO EN NUMERICO. *
004650* 09/08/2026  RCB     TKT-9061   TODOS LOS MONTOS (GRUPO,     *
004660*                                TABLAS REDEFINES Y LINKAGE) PASAN*
004670*                                A COMP-3, IGUAL QUE EL RESTO DE  *
004680*                                LOS CAMPOS S9()V99 DEL SHOP.     *
004700*****************************************************************
004800*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-host.
005200 OBJECT-COMPUTER.  IBM-host.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700*
005800 DATA DIVISION.
005900 FILE SECTION.
006000*
006100 WORKING-STORAGE SECTION.
006200*=======================*
006300 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
006400*
006500*----------- AREA DE TRABAJO DE LOS MONTOS ---------------------
006600*    GRUPO DE LOS TRES MONTOS RECIBIDOS, CON UNA VISTA
006700*    ALTERNATIVA EN TABLA PARA LOS CHEQUEOS DE RANGO.
006800 01  WS-MONTOS-GRUPO.
006900     03  WS-MONTO-INICIAL-WK     PIC S9(11)V99 COMP-3 VALUE ZEROS.
007000     03  WS-MONTO-MOVTO-WK       PIC S9(11)V99 COMP-3 VALUE ZEROS.
007100     03  WS-MONTO-FINAL-WK       PIC S9(11)V99 COMP-3 VALUE ZEROS.
007200 01  WS-MONTOS-TABLA REDEFINES WS-MONTOS-GRUPO.
007300     03  WS-MONTO-OCURR          PIC S9(11)V99 COMP-3 OCCURS 3 TIMES.
007400*
007500*----------- RESULTADO DE LA VALIDACION -------------------------
007600*    VISTA ALFABETICA (PARA EL 88-LEVEL) Y VISTA NUMERICA
007700*    (PARA QUE EL LLAMADOR PUEDA SUMAR CODIGOS DE RESULTADO).
007800 01  WS-RESULTADO-AREA.
007900     03  WS-RESULTADO-FLAG       PIC X         VALUE 'N'.
008000         88  WS-SALDO-VALIDO         VALUE 'S'.
008100         88  WS-SALDO-INVALIDO       VALUE 'N'.
008200 01  WS-RESULTADO-NUM REDEFINES WS-RESULTADO-AREA.
008300     03  WS-RESULTADO-CODIGO     PIC 9.
008400*
008500*----------- DIFERENCIA Y TOLERANCIA DE TRABAJO ------------------
008600*    GRUPO CON VISTA ALTERNATIVA EN TABLA, IGUAL QUE
008700*    WS-MONTOS-TABLA, PARA RECORRERLOS SIN DUPLICAR COMPUTE.
008800 01  WS-COMPARA-AREA.
008900     03  WS-DIFERENCIA-WK        PIC S9(11)V99 COMP-3 VALUE ZEROS.
009000     03  WS-TOLERANCIA-WK        PIC S9(11)V99 COMP-3 VALUE ZEROS.
009100 01  WS-COMPARA-TABLA REDEFINES WS-COMPARA-AREA.
009200     03  WS-COMPARA-OCURR        PIC S9(11)V99 COMP-3 OCCURS 2 TIMES.
009300*
009400*----------- ACUMULADORES DE DIAGNOSTICO -------------------------
009500 77  WS-SALDO-ESPERADO-WK        PIC S9(11)V99 COMP-3 VALUE ZEROS.
009600 77  WS-LLAMADAS-CANT            PIC 9(07) COMP VALUE ZEROS.
009700*
009800*----------- IMPRESION (SOLO PARA DISPLAY DE DIAGNOSTICO) -------
009900 77  WS-DIFERENCIA-PRINT         PIC -Z(09).99 VALUE ZEROS.
010000*
010100 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
010200*
010300*---------------------------------------------------------------
010400 LINKAGE SECTION.
010500*================*
010600 01  LK-AREA-VALIDACION.
010700     03  LK-SALDO-INICIAL        PIC S9(11)V99 COMP-3.
010800     03  LK-MOVIMIENTO           PIC S9(11)V99 COMP-3.
010900     03  LK-SALDO-FINAL          PIC S9(11)V99 COMP-3.
011000     03  LK-TOLERANCIA           PIC S9(11)V99 COMP-3.
011100     03  LK-RESULTADO            PIC X.
011200         88  LK-RESULTADO-VALIDO     VALUE 'S'.
011300         88  LK-RESULTADO-INVALIDO   VALUE 'N'.
011400     03  LK-DIFERENCIA           PIC S9(11)V99 COMP-3.
011500     03  FILLER                  PIC X(04).
011600*
011700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011800 PROCEDURE DIVISION USING LK-AREA-VALIDACION.
011900*
012000 MAIN-PROGRAM-I.
012100*
012200     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
012300     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
012400     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
012500*
012600 MAIN-PROGRAM-F. GOBACK.
012700*
012800*----------------------------------------------------------------
012900 1000-INICIO-I.
013000*
013100     ADD 1 TO WS-LLAMADAS-CANT
013200     MOVE ZEROS            TO RETURN-CODE
013300     MOVE LK-SALDO-INICIAL TO WS-MONTO-INICIAL-WK
013400     MOVE LK-MOVIMIENTO    TO WS-MONTO-MOVTO-WK
013500     MOVE LK-SALDO-FINAL   TO WS-MONTO-FINAL-WK
013600     MOVE LK-TOLERANCIA    TO WS-TOLERANCIA-WK
013700     SET WS-SALDO-INVALIDO TO TRUE.
013800*
013900 1000-INICIO-F. EXIT.
014000*
014100*----------------------------------------------------------------
014200*  CALCULA EL SALDO ESPERADO, LA DIFERENCIA ABSOLUTA CONTRA EL
014300*  SALDO FINAL RECIBIDO, Y COMPARA CONTRA LA TOLERANCIA.
014400*----------------------------------------------------------------
014500 2000-PROCESO-I.
014600*
014700     COMPUTE WS-SALDO-ESPERADO-WK
014800             = WS-MONTO-INICIAL-WK + WS-MONTO-MOVTO-WK
014900*
015000     COMPUTE WS-DIFERENCIA-WK
015100             = WS-MONTO-FINAL-WK - WS-SALDO-ESPERADO-WK
015200*
015300     IF WS-DIFERENCIA-WK < ZEROS
015400        MULTIPLY WS-DIFERENCIA-WK BY -1 GIVING WS-DIFERENCIA-WK
015500     END-IF
015600*
015700     IF WS-DIFERENCIA-WK <= WS-TOLERANCIA-WK
015800        SET WS-SALDO-VALIDO TO TRUE
015900     ELSE
016000        SET WS-SALDO-INVALIDO TO TRUE
016100     END-IF.
016200*
016300 2000-PROCESO-F. EXIT.
016400*
016500*----------------------------------------------------------------
016600 9999-FINAL-I.
016700*
016800     MOVE WS-DIFERENCIA-WK   TO WS-DIFERENCIA-PRINT
016900     MOVE WS-RESULTADO-FLAG  TO LK-RESULTADO
017000     MOVE WS-DIFERENCIA-WK   TO LK-DIFERENCIA
017100*
017200     IF WS-SALDO-INVALIDO
017300        DISPLAY '* PGMVALBA - SALDO INVALIDO. DIFERENCIA = '
017400                WS-DIFERENCIA-PRINT
017500     END-IF.
017600*
017700 9999-FINAL-F. EXIT.
